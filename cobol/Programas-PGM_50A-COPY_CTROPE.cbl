000100*////////////////// (CONTRAIDOS) //////////////////////////////
000200**************************************
000300*     LAYOUT OPERACION CONTRAIDO     *
000400*     LARGO REGISTRO = 154 BYTES     *
000500**************************************
000600 01  WS-REG-OPERACION.
000700*     POSICION RELATIVA (001:08) NRO. OPERACION (CLAVE UNICA)
000800     03  OP-NUM-OPERACION    PIC 9(08)     VALUE ZEROS.
000900*     POSICION RELATIVA (009:04) EJERCICIO PRESUPUESTARIO
001000     03  OP-ANIO             PIC 9(04)     VALUE ZEROS.
001100*     POSICION RELATIVA (013:05) APLICACION PRESUPUESTARIA
001200     03  OP-APLICACION       PIC 9(05)     VALUE ZEROS.
001300*     POSICION RELATIVA (018:12) NRO. CONTRAIDO (CLAVE GRUPO)
001400*     PUEDE VENIR EN BLANCO (OPERACION SIN AGRUPAR)
001500     03  OP-NUM-CONTRAIDO    PIC X(12)     VALUE SPACES.
001600*     POSICION RELATIVA (030:12) IMPORTE CON SIGNO EXPLICITO
001700     03  OP-IMPORTE          PIC S9(09)V99
001800         SIGN LEADING SEPARATE CHARACTER VALUE ZEROS.
001900*     POSICION RELATIVA (042:05) CODIGO CUENTA CPGC
002000     03  OP-CPGC             PIC 9(05)     VALUE ZEROS.
002100*     POSICION RELATIVA (047:04) FASE  AINP=ARQUEO  M;P =CARGO
002200     03  OP-FASE             PIC X(04)     VALUE SPACES.
002300*     POSICION RELATIVA (051:10) FECHA OPERACION AAAA-MM-DD
002400     03  OP-FECHA            PIC X(10)     VALUE SPACES.
002500*     POSICION RELATIVA (061:30) TERCERO
002600     03  OP-TERCERO          PIC X(30)     VALUE SPACES.
002700*     POSICION RELATIVA (091:60) DESCRIPCION LIBRE
002800     03  OP-DESCRIPCION      PIC X(60)     VALUE SPACES.
002900*     POSICION RELATIVA (151:02) ESTADO  '4'=CARGO COMPLETO
003000     03  OP-ESTADO           PIC X(02)     VALUE SPACES.
003100*     POSICION RELATIVA (153:02) RESERVADO USO FUTURO
003200     03  FILLER              PIC X(02)     VALUE SPACES.
