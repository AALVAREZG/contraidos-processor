000100*////////////////// (CONTRAIDOS) //////////////////////////////
000200**************************************
000300*     LAYOUT INCIDENCIA DE VALIDACION *
000400*     LARGO REGISTRO = 135 BYTES      *
000500**************************************
000600 01  WS-REG-CTR-ISS.
000700*     POSICION RELATIVA (001:24) TIPO DE INCIDENCIA
000800     03  IS-TYPE             PIC X(24)     VALUE SPACES.
000900*     POSICION RELATIVA (025:08) GRAVEDAD  CRITICAL / WARNING
001000     03  IS-SEVERITY         PIC X(08)     VALUE SPACES.
001100*     POSICION RELATIVA (033:08) NRO. OPERACION (0 EN AVISOS)
001200     03  IS-OPERACION        PIC 9(08)     VALUE ZEROS.
001300*     POSICION RELATIVA (041:12) NUMERO DE CONTRAIDO
001400     03  IS-CONTRAIDO        PIC X(12)     VALUE SPACES.
001500*     POSICION RELATIVA (053:12) IMPORTE O SALDO AFECTADO
001600     03  IS-AMOUNT           PIC S9(09)V99
001700         SIGN LEADING SEPARATE CHARACTER VALUE ZEROS.
001800*     POSICION RELATIVA (065:70) MENSAJE DESCRIPTIVO
001900     03  IS-MESSAGE          PIC X(70)     VALUE SPACES.
002000*     POSICION RELATIVA (135:01) RESERVADO USO FUTURO
002100     03  FILLER              PIC X(01)     VALUE SPACES.
