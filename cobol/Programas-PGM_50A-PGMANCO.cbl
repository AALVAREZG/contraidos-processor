000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMANCO.
000300 AUTHOR. M. FERREYRA.
000400 INSTALLATION. AYTO. SAN BLAS - CPD INTERVENCION.
000500 DATE-WRITTEN. 05/03/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE INTERVENCION.
000800
000900*****************************************************************
001000*                       PGMANCO  (JOB CTR050)                   *
001100*                       ==================                     *
001200*    ANALISIS DE CONTRAIDOS DE INTERVENCION.                    *
001300*    - LEE EL FICHERO DE OPERACIONES (ARQUEOS Y CARGOS) DE UN   *
001400*      EJERCICIO, LOS CLASIFICA POR FASE Y ESTADO Y LOS ACUMULA *
001500*      TANTO A NIVEL GENERAL COMO POR NUMERO DE CONTRAIDO.      *
001600*    - VALIDA REGLAS DE NEGOCIO (CARGOS INVALIDOS, CARGOS SIN   *
001700*      CANCELACION, SALDOS DISTINTOS DE CERO POR CONTRAIDO).    *
001800*    - EMITE EL LISTADO ANALISIS-CONTRAIDOS Y LOS FICHEROS DE   *
001900*      SALIDA DE RESUMEN POR CONTRAIDO E INCIDENCIAS.           *
002000*****************************************************************
002100*                    HISTORIAL DE CAMBIOS                       *
002200*****************************************************************
002300* 05/03/1991 MFR PGMANCO-000 ALTA INICIAL DEL PROGRAMA.         *    AN000
002400* 22/03/1991 MFR PGMANCO-001 SE AGREGA CORTE POR CONTRAIDO Y    *    AN001
002500*                            CALCULO DE SALDO NETO.             *
002600* 14/06/1991 MFR PGMANCO-002 SE AGREGA VALIDACION DE ESTRUCTURA *    AN002
002700*                            DEL FICHERO DE ENTRADA (VACIO,     *
002800*                            IMPORTE NO NUMERICO).              *
002900* 09/09/1992 JCL PGMANCO-014 SE INCORPORA REGLA DE CARGOS SIN   *    AN014
003000*                            OPERACION DE CANCELACION (ANULA).  *
003100* 02/02/1993 JCL PGMANCO-018 SE ORDENA EL LISTADO DE CONTRAIDOS *    AN018
003200*                            POR SALDO NETO ABSOLUTO DESC.      *
003300* 17/11/1993 MFR PGMANCO-023 SE AGREGA FICHERO DE INCIDENCIAS   *    AN023
003400*                            (SAL-ISSUES) PARA CARGA A HOJA.    *
003500* 30/05/1994 MFR PGMANCO-027 SE AGREGA FICHERO DE RESUMEN POR   *    AN027
003600*                            CONTRAIDO (SAL-RESUMEN).           *
003700* 21/02/1995 JCL PGMANCO-031 SE LIMITA EL LISTADO A LOS 5       *    AN031
003800*                            PRIMEROS PROBLEMAS Y AVISOS Y A    *
003900*                            LOS 10 PRIMEROS CONTRAIDOS CON     *
004000*                            ATENCION, SEGUN PEDIDO DE          *
004100*                            INTERVENCION.                     *
004200* 08/08/1996 CVZ PGMANCO-036 SE AGREGA SWITCH DE TRAZA (UPSI-0) *    AN036
004300*                            PARA DIAGNOSTICO EN PRUEBAS.       *
004400* 19/03/1998 CVZ PGMANCO-041 REVISION Y2K: EL EJERCICIO Y LA    *    AN041
004500*                            FECHA DE OPERACION YA VIAJAN CON   *
004600*                            EL SIGLO COMPLETO (AAAA); SE       *
004700*                            VERIFICA QUE NINGUN CAMPO DE ESTE  *
004800*                            PROGRAMA DEPENDA DE AA A DOS       *
004900*                            DIGITOS.                           *
005000* 04/01/1999 CVZ PGMANCO-042 PRUEBA DE PASO DE SIGLO OK. SIN    *    AN042
005100*                            HALLAZGOS ADICIONALES.             *
005200* 12/10/2001 RPA PGMANCO-048 SE CAMBIA EL CALCULO DEL PORCENTAJE*    AN048
005300*                            DE CARGO INVALIDO PARA REDONDEAR A *
005400*                            2 DECIMALES (ANTES TRUNCABA).      *
005500* 25/04/2004 RPA PGMANCO-052 SE AMPLIA LA TABLA DE OPERACIONES  *    AN052
005600*                            EN MEMORIA A 5000 REGISTROS POR    *
005700*                            CRECIMIENTO DEL EJERCICIO.         *
005800* 30/01/2007 LMS PGMANCO-057 CORRECCION: LA REGLA DE CARGO SIN  *    AN057
005900*                            CANCELACION NO CONTEMPLABA         *
006000*                            DESCRIPCIONES EN MINUSCULA; SE     *
006100*                            AGREGA CONVERSION A MAYUSCULAS     *
006200*                            ANTES DE BUSCAR 'ANULA'.           *
006300* 11/09/2009 LMS PGMANCO-061 SE AGREGA RETURN-CODE 4 CUANDO EL  *    AN061
006400*                            LISTADO TERMINA CON INCIDENCIAS,   *
006500*                            RESERVANDO 9999 PARA ERRORES DE    *
006600*                            E/S Y 8 PARA RECHAZO ESTRUCTURAL.  *
006700* 14/03/2011 LMS PGMANCO-065 CORRECCION: LAS LINEAS DE          *    AN065
006800*                            INCIDENCIAS Y AVISOS DEL LISTADO   *
006900*                            NO MOSTRABAN EL IMPORTE, SOLO EL   *
007000*                            MENSAJE; SE AGREGA EL IMPORTE      *
007100*                            EDITADO A AMBAS LINEAS.            *
007200* 02/09/2013 RPA PGMANCO-069 SE QUITA DE SPECIAL-NAMES EL       *    AN069
007300*                            TOP-OF-FORM Y LA CLASE CLASE-ALFA  *
007400*                            QUE HABIAN QUEDADO SIN USO EN LA   *
007500*                            DIVISION DE PROCEDIMIENTOS.        *
007600*****************************************************************
007700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000
008100 SPECIAL-NAMES.
008200     SWITCH-DEBUG IS UPSI-0 ON STATUS IS SW-DEBUG-ON
008300                             OFF STATUS IS SW-DEBUG-OFF.
008400
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT ENT-OPERACIONES ASSIGN DDCTRENT
008800         FILE STATUS IS FS-ENTRADA.
008900
009000     SELECT SAL-REPORTE     ASSIGN DDCTRREP
009100         FILE STATUS IS FS-REPORTE.
009200
009300     SELECT SAL-RESUMEN     ASSIGN DDCTRRES
009400         FILE STATUS IS FS-RESUMEN.
009500
009600     SELECT SAL-ISSUES      ASSIGN DDCTRISS
009700         FILE STATUS IS FS-ISSUES.
009800
009900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010000 DATA DIVISION.
010100 FILE SECTION.
010200
010300 FD  ENT-OPERACIONES
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-ENTRADA             PIC X(154).
010700
010800 FD  SAL-REPORTE
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORDING MODE IS F.
011100 01  REG-REPORTE              PIC X(80).
011200
011300 FD  SAL-RESUMEN
011400     BLOCK CONTAINS 0 RECORDS
011500     RECORDING MODE IS F.
011600 01  REG-RESUMEN               PIC X(84).
011700
011800 FD  SAL-ISSUES
011900     BLOCK CONTAINS 0 RECORDS
012000     RECORDING MODE IS F.
012100 01  REG-ISSUES                PIC X(135).
012200
012300 WORKING-STORAGE SECTION.
012400*========================*
012500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012600
012700*---- ESTADO DE FICHEROS ---------------------------------------
012800 77  FS-ENTRADA               PIC XX     VALUE SPACES.
012900     88  FS-ENTRADA-OK                  VALUE '00'.
013000     88  FS-ENTRADA-FIN                 VALUE '10'.
013100
013200 77  FS-REPORTE                PIC XX     VALUE SPACES.
013300     88  FS-REPORTE-OK                  VALUE '00'.
013400
013500 77  FS-RESUMEN                 PIC XX     VALUE SPACES.
013600     88  FS-RESUMEN-OK                  VALUE '00'.
013700
013800 77  FS-ISSUES                  PIC XX     VALUE SPACES.
013900     88  FS-ISSUES-OK                   VALUE '00'.
014000
014100*---- SWITCHES DE CONTROL DEL PROCESO ---------------------------
014200 77  WS-STATUS-FIN             PIC X      VALUE 'N'.
014300     88  WS-FIN-LECTURA                  VALUE 'Y'.
014400     88  WS-NO-FIN-LECTURA               VALUE 'N'.
014500
014600 77  WS-STATUS-ARCHIVO         PIC X      VALUE 'S'.
014700     88  WS-ARCHIVO-ES-VALIDO            VALUE 'S'.
014800     88  WS-ARCHIVO-NO-VALIDO            VALUE 'N'.
014900
015000 77  WS-STATUS-GLOBAL          PIC X      VALUE 'S'.
015100     88  WS-ES-VALIDO                    VALUE 'S'.
015200     88  WS-CON-PROBLEMAS                VALUE 'N'.
015300
015400 77  WS-HUBO-CAMBIO            PIC X      VALUE 'N'.
015500     88  WS-HUBO-CAMBIO-SI               VALUE 'S'.
015600     88  WS-HUBO-CAMBIO-NO               VALUE 'N'.
015700
015800 77  WS-FECHA-YA-SET           PIC X      VALUE 'N'.
015900     88  WS-FECHA-FUE-FIJADA             VALUE 'S'.
016000
016100 77  WS-SW-ENCONTRADO          PIC X      VALUE 'N'.
016200     88  WS-SW-ENC-SI                    VALUE 'S'.
016300     88  WS-SW-ENC-NO                    VALUE 'N'.
016400
016500 77  WS-MENSAJE-ERROR          PIC X(60)  VALUE SPACES.
016600
016700*---- INDICES Y CONTADORES DE TRABAJO (COMP) --------------------
016800 77  WS-IX                     PIC S9(04) COMP  VALUE ZEROS.
016900 77  WS-IX2                    PIC S9(04) COMP  VALUE ZEROS.
017000 77  WS-IK                     PIC S9(04) COMP  VALUE ZEROS.
017100 77  WS-LIMITE                 PIC S9(04) COMP  VALUE ZEROS.
017200 77  WS-CANT-ATENC-IMPR        PIC S9(04) COMP  VALUE ZEROS.
017300
017400*---- CONTADORES DE ANALISIS (COMP) ------------------------------
017500 77  WS-CANT-LEIDOS            PIC S9(07) COMP  VALUE ZEROS.
017600 77  WS-CANT-ARQUEO            PIC S9(07) COMP  VALUE ZEROS.
017700 77  WS-CANT-CARGO             PIC S9(07) COMP  VALUE ZEROS.
017800 77  WS-CANT-CARGO-VAL         PIC S9(07) COMP  VALUE ZEROS.
017900 77  WS-CANT-CARGO-INV         PIC S9(07) COMP  VALUE ZEROS.
018000 77  WS-CANT-ISSUES            PIC S9(07) COMP  VALUE ZEROS.
018100 77  WS-CANT-WARNINGS          PIC S9(07) COMP  VALUE ZEROS.
018200
018300*---- TOTALES MONETARIOS (COMP-3, COMO USA LA CASA) --------------
018400 01  WS-TOTALES.
018500     03  WS-TOT-ARQUEO         PIC S9(11)V99 COMP-3 VALUE ZEROS.
018600     03  WS-TOT-CARGO-VAL      PIC S9(11)V99 COMP-3 VALUE ZEROS.
018700     03  WS-TOT-CARGO-INV      PIC S9(11)V99 COMP-3 VALUE ZEROS.
018800     03  WS-TOT-NET-BALANCE    PIC S9(11)V99 COMP-3 VALUE ZEROS.
018900     03  WS-TOT-DENOMINADOR    PIC S9(11)V99 COMP-3 VALUE ZEROS.
019000     03  WS-TOT-PCT-INVALIDO   PIC S9(03)V99 COMP-3 VALUE ZEROS.
019100     03  FILLER                PIC X(04)     VALUE SPACES.
019200
019300*---- RANGO DE FECHAS PARSEABLES ---------------------------------
019400 01  WS-FECHA-RANGO.
019500     03  WS-FECHA-MIN          PIC X(10)  VALUE SPACES.
019600     03  WS-FECHA-MAX          PIC X(10)  VALUE SPACES.
019700     03  FILLER                PIC X(04)  VALUE SPACES.
019800
019900*---- DESGLOSE DE FECHA PARA VALIDAR FORMATO AAAA-MM-DD ----------
020000 01  WS-FECHA-TRABAJO.
020100     03  WS-FECHA-TXT          PIC X(10)  VALUE SPACES.
020200 01  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-TRABAJO.
020300     03  WS-FEC-ANIO           PIC X(04).
020400     03  WS-FEC-GUION1         PIC X(01).
020500     03  WS-FEC-MES            PIC X(02).
020600     03  WS-FEC-GUION2         PIC X(01).
020700     03  WS-FEC-DIA            PIC X(02).
020800
020900*---- DESCRIPCION EN MAYUSCULAS PARA BUSCAR 'ANULA' --------------
021000 77  WS-DESC-CHEQUEO           PIC X(60)  VALUE SPACES.
021100
021200*---- TABLA DE OPERACIONES LEIDAS (PRIMER PASE) ------------------
021300 01  WS-TAB-OPERACIONES.
021400     03  WS-TAB-OPER-CANT      PIC S9(04) COMP VALUE ZEROS.
021500     03  WS-TAB-OPER-ENT OCCURS 1 TO 5000 TIMES
021600             DEPENDING ON WS-TAB-OPER-CANT
021700             INDEXED BY WS-IX-OPER.
021800         05  WS-TO-NUM-OPERACION  PIC 9(08)      VALUE ZEROS.
021900         05  WS-TO-NUM-CONTRAIDO  PIC X(12)      VALUE SPACES.
022000         05  WS-TO-FASE           PIC X(04)      VALUE SPACES.
022100         05  WS-TO-ESTADO         PIC X(02)      VALUE SPACES.
022200         05  WS-TO-IMPORTE        PIC S9(09)V99 COMP-3 VALUE ZEROS.
022300         05  WS-TO-FECHA          PIC X(10)      VALUE SPACES.
022400         05  WS-TO-DESCRIPCION    PIC X(60)      VALUE SPACES.
022500         05  WS-TO-ES-ARQUEO      PIC X(01)      VALUE 'N'.
022600         05  WS-TO-ES-CARGO       PIC X(01)      VALUE 'N'.
022700         05  WS-TO-CARGO-VALIDO   PIC X(01)      VALUE 'N'.
022800         05  FILLER               PIC X(01)      VALUE SPACES.
022900
023000*---- TABLA DE CONTRAIDOS (CORTE POR NUM-CONTRAIDO) --------------
023100 01  WS-TAB-CONTRAIDOS.
023200     03  WS-TAB-CONTR-CANT     PIC S9(04) COMP VALUE ZEROS.
023300     03  WS-TAB-CONTR-ENT OCCURS 1 TO 800 TIMES
023400             DEPENDING ON WS-TAB-CONTR-CANT
023500             INDEXED BY WS-IX-CONTR.
023600         05  WS-TC-NUM-CONTRAIDO    PIC X(12) VALUE SPACES.
023700         05  WS-TC-TOTAL-ARQUEO     PIC S9(11)V99 COMP-3
023800                                                VALUE ZEROS.
023900         05  WS-TC-TOTAL-CARGO-VAL  PIC S9(11)V99 COMP-3
024000                                                VALUE ZEROS.
024100         05  WS-TC-TOTAL-CARGO-INV  PIC S9(11)V99 COMP-3
024200                                                VALUE ZEROS.
024300         05  WS-TC-NET-BALANCE      PIC S9(11)V99 COMP-3
024400                                                VALUE ZEROS.
024500         05  WS-TC-ABS-BALANCE      PIC S9(11)V99 COMP-3
024600                                                VALUE ZEROS.
024700         05  WS-TC-OP-COUNT         PIC 9(05)  COMP-3 VALUE ZEROS.
024800         05  WS-TC-NEEDS-ATTN       PIC X(01)  VALUE 'N'.
024900         05  FILLER                 PIC X(03)  VALUE SPACES.
025000
025100*---- AUXILIAR PARA EL INTERCAMBIO DEL ORDENAMIENTO --------------
025200 01  WS-TC-AUX.
025300     03  WS-TCA-NUM-CONTRAIDO       PIC X(12).
025400     03  WS-TCA-TOTAL-ARQUEO        PIC S9(11)V99 COMP-3.
025500     03  WS-TCA-TOTAL-CARGO-VAL     PIC S9(11)V99 COMP-3.
025600     03  WS-TCA-TOTAL-CARGO-INV     PIC S9(11)V99 COMP-3.
025700     03  WS-TCA-NET-BALANCE         PIC S9(11)V99 COMP-3.
025800     03  WS-TCA-ABS-BALANCE         PIC S9(11)V99 COMP-3.
025900     03  WS-TCA-OP-COUNT            PIC 9(05)  COMP-3.
026000     03  WS-TCA-NEEDS-ATTN          PIC X(01).
026100     03  FILLER                     PIC X(03).
026200
026300*---- TABLA DE INCIDENCIAS CRITICAS ------------------------------
026400 01  WS-TAB-ISSUES.
026500     03  WS-TAB-ISS-CANT       PIC S9(04) COMP VALUE ZEROS.
026600     03  WS-TAB-ISS-ENT OCCURS 1 TO 5000 TIMES
026700             DEPENDING ON WS-TAB-ISS-CANT
026800             INDEXED BY WS-IX-ISS.
026900         05  WS-TI-TYPE             PIC X(24) VALUE SPACES.
027000         05  WS-TI-OPERACION        PIC 9(08) VALUE ZEROS.
027100         05  WS-TI-CONTRAIDO        PIC X(12) VALUE SPACES.
027200         05  WS-TI-AMOUNT           PIC S9(09)V99 COMP-3
027300                                                VALUE ZEROS.
027400         05  WS-TI-MESSAGE          PIC X(70) VALUE SPACES.
027500         05  FILLER                 PIC X(01) VALUE SPACES.
027600
027700*---- TABLA DE AVISOS DE SALDO -----------------------------------
027800 01  WS-TAB-WARNINGS.
027900     03  WS-TAB-WRN-CANT       PIC S9(04) COMP VALUE ZEROS.
028000     03  WS-TAB-WRN-ENT OCCURS 1 TO 800 TIMES
028100             DEPENDING ON WS-TAB-WRN-CANT
028200             INDEXED BY WS-IX-WRN.
028300         05  WS-TW-TYPE             PIC X(24) VALUE SPACES.
028400         05  WS-TW-CONTRAIDO        PIC X(12) VALUE SPACES.
028500         05  WS-TW-AMOUNT           PIC S9(09)V99 COMP-3
028600                                                VALUE ZEROS.
028700         05  WS-TW-MESSAGE          PIC X(70) VALUE SPACES.
028800         05  FILLER                 PIC X(01) VALUE SPACES.
028900
029000*//// COPYS DE LAYOUT (PEGADOS DESDE LA BIBLIOTECA DE CORTES) ////
029100*    COPY CTROPE.
029200*    LAYOUT OPERACION CONTRAIDO - 154 BYTES
029300 01  WS-REG-OPERACION.
029400     03  OP-NUM-OPERACION      PIC 9(08)     VALUE ZEROS.
029500     03  OP-ANIO               PIC 9(04)     VALUE ZEROS.
029600     03  OP-APLICACION         PIC 9(05)     VALUE ZEROS.
029700     03  OP-NUM-CONTRAIDO      PIC X(12)     VALUE SPACES.
029800     03  OP-IMPORTE            PIC S9(09)V99
029900         SIGN LEADING SEPARATE CHARACTER VALUE ZEROS.
030000     03  OP-CPGC               PIC 9(05)     VALUE ZEROS.
030100     03  OP-FASE               PIC X(04)     VALUE SPACES.
030200     03  OP-FECHA              PIC X(10)     VALUE SPACES.
030300     03  OP-TERCERO            PIC X(30)     VALUE SPACES.
030400     03  OP-DESCRIPCION        PIC X(60)     VALUE SPACES.
030500     03  OP-ESTADO             PIC X(02)     VALUE SPACES.
030600     03  FILLER                PIC X(02)     VALUE SPACES.
030700
030800*    COPY CTRSUM.
030900*    LAYOUT RESUMEN POR CONTRAIDO - 84 BYTES
031000 01  WS-REG-CTR-SUM.
031100     03  CS-NUM-CONTRAIDO      PIC X(12)     VALUE SPACES.
031200     03  CS-TOTAL-ARQUEO       PIC S9(11)V99
031300         SIGN LEADING SEPARATE CHARACTER VALUE ZEROS.
031400     03  CS-TOTAL-CARGO-VAL    PIC S9(11)V99
031500         SIGN LEADING SEPARATE CHARACTER VALUE ZEROS.
031600     03  CS-TOTAL-CARGO-INV    PIC S9(11)V99
031700         SIGN LEADING SEPARATE CHARACTER VALUE ZEROS.
031800     03  CS-NET-BALANCE        PIC S9(11)V99
031900         SIGN LEADING SEPARATE CHARACTER VALUE ZEROS.
032000     03  CS-OP-COUNT           PIC 9(05)     VALUE ZEROS.
032100     03  CS-NEEDS-ATTENTION    PIC X(01)     VALUE 'N'.
032200     03  FILLER                PIC X(10)     VALUE SPACES.
032300
032400*    COPY CTRISS.
032500*    LAYOUT INCIDENCIA DE VALIDACION - 135 BYTES
032600 01  WS-REG-CTR-ISS.
032700     03  IS-TYPE               PIC X(24)     VALUE SPACES.
032800     03  IS-SEVERITY           PIC X(08)     VALUE SPACES.
032900     03  IS-OPERACION          PIC 9(08)     VALUE ZEROS.
033000     03  IS-CONTRAIDO          PIC X(12)     VALUE SPACES.
033100     03  IS-AMOUNT             PIC S9(09)V99
033200         SIGN LEADING SEPARATE CHARACTER VALUE ZEROS.
033300     03  IS-MESSAGE            PIC X(70)     VALUE SPACES.
033400     03  FILLER                PIC X(01)     VALUE SPACES.
033500*///////////////////////////////////////////////////////////////
033600
033700*---- LINEAS DE IMPRESION DEL LISTADO ANALISIS-CONTRAIDOS --------
033800 01  IMP-LINEA-BUFFER          PIC X(80)   VALUE SPACES.
033900
034000 01  IMP-LINEA-ETIQ-VALOR REDEFINES IMP-LINEA-BUFFER.
034100     03  IMP-EV-ETIQUETA       PIC X(45).
034200     03  IMP-EV-VALOR          PIC X(35).
034300
034400 01  IMP-LINEA-ATENCION   REDEFINES IMP-LINEA-BUFFER.
034500     03  IMP-AT-CONTRAIDO      PIC X(14).
034600     03  IMP-AT-BALANCE        PIC X(20).
034700     03  IMP-AT-OPERACIONES    PIC X(16).
034800     03  IMP-AT-MARCA          PIC X(30).
034900
035000 77  IMP-LINEA-SEPARADOR       PIC X(80)   VALUE ALL '='.
035100
035200*---- CAMPOS EDITADOS PARA EL LISTADO -----------------------------
035300 77  WS-CANT-EDIT              PIC ZZZZ9.
035400 77  WS-OPER-EDIT              PIC ZZZZZZZ9.
035500 77  WS-IMPORTE-EDIT           PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.
035600 77  WS-PCT-EDIT               PIC ZZ9.99.
035700 77  WS-IMPORTE-NEGATIVO       PIC S9(11)V99 COMP-3 VALUE ZEROS.
035800
035900 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
036000
036100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
036200 PROCEDURE DIVISION.
036300
036400 MAIN-PROGRAM-I.
036500
036600     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
036700
036800     IF WS-ARCHIVO-ES-VALIDO
036900        PERFORM 2000-LECTURA-I THRU 2000-LECTURA-F
037000                             UNTIL WS-FIN-LECTURA
037100        PERFORM 3000-CIERRE-ENTRADA-I THRU 3000-CIERRE-ENTRADA-F
037200     END-IF
037300
037400     IF WS-ARCHIVO-ES-VALIDO
037500        PERFORM 4000-ANALISIS-I           THRU 4000-ANALISIS-F
037600        PERFORM 5000-CALCULOS-FINALES-I
037700                             THRU 5000-CALCULOS-FINALES-F
037800        PERFORM 6000-ORDENAR-CONTRAIDOS-I
037900                             THRU 6000-ORDENAR-CONTRAIDOS-F
038000        PERFORM 7000-VALIDAR-REGLAS-I     THRU 7000-VALIDAR-REGLAS-F
038100        PERFORM 8000-IMPRIMIR-REPORTE-I
038200                             THRU 8000-IMPRIMIR-REPORTE-F
038300        PERFORM 9000-EXPORTAR-ANALISIS-I
038400                             THRU 9000-EXPORTAR-ANALISIS-F
038500     END-IF
038600
038700     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
038800
038900 MAIN-PROGRAM-F. GOBACK.
039000
039100
039200*--------------------------------------------------------------
039300*    APERTURA DEL FICHERO DE ENTRADA Y PRIMER REGISTRO
039400*--------------------------------------------------------------
039500 1000-INICIO-I.
039600
039700     OPEN INPUT ENT-OPERACIONES
039800     IF FS-ENTRADA-OK
039900        PERFORM 2100-LEER-I THRU 2100-LEER-F
040000        IF WS-FIN-LECTURA
040100           MOVE 'ARCHIVO DE OPERACIONES SIN REGISTROS'
040200              TO WS-MENSAJE-ERROR
040300           SET WS-ARCHIVO-NO-VALIDO TO TRUE
040400           DISPLAY '* ' WS-MENSAJE-ERROR
040500        END-IF
040600     ELSE
040700        MOVE 'ERROR EN OPEN DE ENTRADA' TO WS-MENSAJE-ERROR
040800        DISPLAY '* ' WS-MENSAJE-ERROR ' = ' FS-ENTRADA
040900        SET WS-ARCHIVO-NO-VALIDO TO TRUE
041000        SET WS-FIN-LECTURA       TO TRUE
041100        MOVE 9999 TO RETURN-CODE
041200     END-IF.
041300
041400 1000-INICIO-F. EXIT.
041500
041600
041700*--------------------------------------------------------------
041800*    LECTURA Y VALIDACION ESTRUCTURAL, CARGA A TABLA (1ER PASE)
041900*--------------------------------------------------------------
042000 2000-LECTURA-I.
042100
042200     PERFORM 2010-VALIDAR-IMPORTE-I THRU 2010-VALIDAR-IMPORTE-F
042300
042400     IF WS-ARCHIVO-ES-VALIDO
042500        PERFORM 2020-ALMACENAR-OPER-I THRU 2020-ALMACENAR-OPER-F
042600        PERFORM 2100-LEER-I           THRU 2100-LEER-F
042700     ELSE
042800        SET WS-FIN-LECTURA TO TRUE
042900     END-IF.
043000
043100 2000-LECTURA-F. EXIT.
043200
043300
043400*--------------------------------------------------------------
043500 2010-VALIDAR-IMPORTE-I.
043600
043700     IF OP-IMPORTE IS NOT NUMERIC
043800        STRING 'IMPORTE NO NUMERICO EN OPERACION '
043900                  DELIMITED BY SIZE
044000               OP-NUM-OPERACION DELIMITED BY SIZE
044100            INTO WS-MENSAJE-ERROR
044200        DISPLAY '* ' WS-MENSAJE-ERROR
044300        SET WS-ARCHIVO-NO-VALIDO TO TRUE
044400     END-IF.
044500
044600 2010-VALIDAR-IMPORTE-F. EXIT.
044700
044800
044900*--------------------------------------------------------------
045000 2020-ALMACENAR-OPER-I.
045100
045200     ADD 1 TO WS-TAB-OPER-CANT
045300     ADD 1 TO WS-CANT-LEIDOS
045400
045500     MOVE OP-NUM-OPERACION
045600         TO WS-TO-NUM-OPERACION(WS-TAB-OPER-CANT)
045700     MOVE OP-NUM-CONTRAIDO
045800         TO WS-TO-NUM-CONTRAIDO(WS-TAB-OPER-CANT)
045900     MOVE OP-FASE     TO WS-TO-FASE(WS-TAB-OPER-CANT)
046000     MOVE OP-ESTADO   TO WS-TO-ESTADO(WS-TAB-OPER-CANT)
046100     MOVE OP-IMPORTE  TO WS-TO-IMPORTE(WS-TAB-OPER-CANT)
046200     MOVE OP-FECHA    TO WS-TO-FECHA(WS-TAB-OPER-CANT)
046300     MOVE OP-DESCRIPCION
046400         TO WS-TO-DESCRIPCION(WS-TAB-OPER-CANT)
046500
046600     IF SW-DEBUG-ON
046700        DISPLAY '  LEIDA OP ' OP-NUM-OPERACION
046800                 ' CONTR ' OP-NUM-CONTRAIDO
046900     END-IF.
047000
047100 2020-ALMACENAR-OPER-F. EXIT.
047200
047300
047400*--------------------------------------------------------------
047500 2100-LEER-I.
047600
047700     READ ENT-OPERACIONES INTO WS-REG-OPERACION
047800
047900     EVALUATE FS-ENTRADA
048000        WHEN '00'
048100           CONTINUE
048200        WHEN '10'
048300           SET WS-FIN-LECTURA TO TRUE
048400        WHEN OTHER
048500           DISPLAY '* ERROR EN LECTURA = ' FS-ENTRADA
048600           SET WS-ARCHIVO-NO-VALIDO TO TRUE
048700           SET WS-FIN-LECTURA       TO TRUE
048800           MOVE 9999 TO RETURN-CODE
048900     END-EVALUATE.
049000
049100 2100-LEER-F. EXIT.
049200
049300
049400*--------------------------------------------------------------
049500 3000-CIERRE-ENTRADA-I.
049600
049700     CLOSE ENT-OPERACIONES
049800     IF FS-ENTRADA IS NOT EQUAL '00'
049900        DISPLAY '* ERROR EN CLOSE DE ENTRADA = ' FS-ENTRADA
050000        MOVE 9999 TO RETURN-CODE
050100     END-IF.
050200
050300 3000-CIERRE-ENTRADA-F. EXIT.
050400
050500
050600*--------------------------------------------------------------
050700*    ANALISIS: CLASIFICACION, RESUMEN, FASE, FECHA Y CONTRAIDO
050800*--------------------------------------------------------------
050900 4000-ANALISIS-I.
051000
051100     MOVE 1 TO WS-IX
051200     PERFORM 4010-ANALIZAR-UNO-I THRU 4010-ANALIZAR-UNO-F
051300                          UNTIL WS-IX > WS-TAB-OPER-CANT.
051400
051500 4000-ANALISIS-F. EXIT.
051600
051700
051800*--------------------------------------------------------------
051900 4010-ANALIZAR-UNO-I.
052000
052100     PERFORM 4020-CLASIFICAR-I     THRU 4020-CLASIFICAR-F
052200     PERFORM 4030-ACUM-GLOBAL-I    THRU 4030-ACUM-GLOBAL-F
052300     PERFORM 4040-ACUM-FECHA-I     THRU 4040-ACUM-FECHA-F
052400
052500     IF WS-TO-NUM-CONTRAIDO(WS-IX) IS NOT EQUAL SPACES
052600        PERFORM 4050-LOCALIZAR-CONTR-I
052700                               THRU 4050-LOCALIZAR-CONTR-F
052800        PERFORM 4060-ACUM-CONTRAIDO-I
052900                               THRU 4060-ACUM-CONTRAIDO-F
053000     END-IF
053100
053200     ADD 1 TO WS-IX.
053300
053400 4010-ANALIZAR-UNO-F. EXIT.
053500
053600
053700*--------------------------------------------------------------
053800*    OPERATION-CLASSIFIER: ARQUEO / CARGO / VALIDO / EFECTIVO
053900*--------------------------------------------------------------
054000 4020-CLASIFICAR-I.
054100
054200     MOVE 'N' TO WS-TO-ES-ARQUEO(WS-IX)
054300     MOVE 'N' TO WS-TO-ES-CARGO(WS-IX)
054400     MOVE 'N' TO WS-TO-CARGO-VALIDO(WS-IX)
054500
054600     IF WS-TO-FASE(WS-IX) IS EQUAL 'AINP'
054700        MOVE 'S' TO WS-TO-ES-ARQUEO(WS-IX)
054800     ELSE
054900        IF WS-TO-FASE(WS-IX) IS EQUAL 'M;P '
055000           MOVE 'S' TO WS-TO-ES-CARGO(WS-IX)
055100           IF WS-TO-ESTADO(WS-IX) IS EQUAL '4 ' OR
055200              WS-TO-ESTADO(WS-IX) IS EQUAL '04'
055300              MOVE 'S' TO WS-TO-CARGO-VALIDO(WS-IX)
055400           END-IF
055500        END-IF
055600     END-IF.
055700
055800 4020-CLASIFICAR-F. EXIT.
055900
056000
056100*--------------------------------------------------------------
056200*    SUMMARY-ANALYZER Y TOTALS-CALCULATOR (ACUMULADO GENERAL)
056300*--------------------------------------------------------------
056400 4030-ACUM-GLOBAL-I.
056500
056600     IF WS-TO-ES-ARQUEO(WS-IX) IS EQUAL 'S'
056700        ADD 1 TO WS-CANT-ARQUEO
056800        ADD WS-TO-IMPORTE(WS-IX) TO WS-TOT-ARQUEO
056900     ELSE
057000        IF WS-TO-ES-CARGO(WS-IX) IS EQUAL 'S'
057100           ADD 1 TO WS-CANT-CARGO
057200           IF WS-TO-CARGO-VALIDO(WS-IX) IS EQUAL 'S'
057300              ADD 1 TO WS-CANT-CARGO-VAL
057400              ADD WS-TO-IMPORTE(WS-IX) TO WS-TOT-CARGO-VAL
057500           ELSE
057600              ADD 1 TO WS-CANT-CARGO-INV
057700              ADD WS-TO-IMPORTE(WS-IX) TO WS-TOT-CARGO-INV
057800           END-IF
057900        END-IF
058000     END-IF.
058100
058200 4030-ACUM-GLOBAL-F. EXIT.
058300
058400
058500*--------------------------------------------------------------
058600*    SUMMARY-ANALYZER: RANGO DE FECHAS PARSEABLES
058700*--------------------------------------------------------------
058800 4040-ACUM-FECHA-I.
058900
059000     MOVE WS-TO-FECHA(WS-IX) TO WS-FECHA-TXT
059100
059200     IF WS-FEC-ANIO   IS NUMERIC AND
059300        WS-FEC-MES    IS NUMERIC AND
059400        WS-FEC-DIA    IS NUMERIC AND
059500        WS-FEC-GUION1 IS EQUAL '-' AND
059600        WS-FEC-GUION2 IS EQUAL '-'
059700        IF WS-FECHA-FUE-FIJADA
059800           IF WS-FECHA-TXT IS LESS THAN WS-FECHA-MIN
059900              MOVE WS-FECHA-TXT TO WS-FECHA-MIN
060000           END-IF
060100           IF WS-FECHA-TXT IS GREATER THAN WS-FECHA-MAX
060200              MOVE WS-FECHA-TXT TO WS-FECHA-MAX
060300           END-IF
060400        ELSE
060500           MOVE WS-FECHA-TXT TO WS-FECHA-MIN
060600           MOVE WS-FECHA-TXT TO WS-FECHA-MAX
060700           SET WS-FECHA-FUE-FIJADA TO TRUE
060800        END-IF
060900     END-IF.
061000
061100 4040-ACUM-FECHA-F. EXIT.
061200
061300
061400*--------------------------------------------------------------
061500*    CONTRAIDO-ANALYZER: LOCALIZAR O CREAR EL GRUPO EN TABLA
061600*--------------------------------------------------------------
061700 4050-LOCALIZAR-CONTR-I.
061800
061900     SET WS-IX-CONTR TO 1
062000     IF WS-TAB-CONTR-CANT IS GREATER THAN ZERO
062100        SEARCH WS-TAB-CONTR-ENT
062200           AT END
062300              PERFORM 4055-CREAR-CONTR-I THRU 4055-CREAR-CONTR-F
062400           WHEN WS-TC-NUM-CONTRAIDO(WS-IX-CONTR)
062500                  IS EQUAL WS-TO-NUM-CONTRAIDO(WS-IX)
062600              CONTINUE
062700        END-SEARCH
062800     ELSE
062900        PERFORM 4055-CREAR-CONTR-I THRU 4055-CREAR-CONTR-F
063000     END-IF.
063100
063200 4050-LOCALIZAR-CONTR-F. EXIT.
063300
063400
063500*--------------------------------------------------------------
063600 4055-CREAR-CONTR-I.
063700
063800     IF WS-TAB-CONTR-CANT IS LESS THAN 800
063900        ADD 1 TO WS-TAB-CONTR-CANT
064000        SET WS-IX-CONTR TO WS-TAB-CONTR-CANT
064100        MOVE WS-TO-NUM-CONTRAIDO(WS-IX)
064200            TO WS-TC-NUM-CONTRAIDO(WS-IX-CONTR)
064300     ELSE
064400        DISPLAY '* TABLA DE CONTRAIDOS LLENA - SE OMITE GRUPO '
064500                 WS-TO-NUM-CONTRAIDO(WS-IX)
064600     END-IF.
064700
064800 4055-CREAR-CONTR-F. EXIT.
064900
065000
065100*--------------------------------------------------------------
065200*    CONTRAIDO-ANALYZER: ACUMULACION POR GRUPO
065300*--------------------------------------------------------------
065400 4060-ACUM-CONTRAIDO-I.
065500
065600     ADD 1 TO WS-TC-OP-COUNT(WS-IX-CONTR)
065700
065800     IF WS-TO-ES-ARQUEO(WS-IX) IS EQUAL 'S'
065900        ADD WS-TO-IMPORTE(WS-IX)
066000           TO WS-TC-TOTAL-ARQUEO(WS-IX-CONTR)
066100     ELSE
066200        IF WS-TO-CARGO-VALIDO(WS-IX) IS EQUAL 'S'
066300           ADD WS-TO-IMPORTE(WS-IX)
066400              TO WS-TC-TOTAL-CARGO-VAL(WS-IX-CONTR)
066500        ELSE
066600           IF WS-TO-ES-CARGO(WS-IX) IS EQUAL 'S'
066700              ADD WS-TO-IMPORTE(WS-IX)
066800                 TO WS-TC-TOTAL-CARGO-INV(WS-IX-CONTR)
066900              MOVE 'Y' TO WS-TC-NEEDS-ATTN(WS-IX-CONTR)
067000           END-IF
067100        END-IF
067200     END-IF.
067300
067400 4060-ACUM-CONTRAIDO-F. EXIT.
067500
067600
067700*--------------------------------------------------------------
067800*    TOTALS-CALCULATOR: SALDOS Y PORCENTAJE DE CARGO INVALIDO
067900*--------------------------------------------------------------
068000 5000-CALCULOS-FINALES-I.
068100
068200     COMPUTE WS-TOT-NET-BALANCE =
068300             WS-TOT-ARQUEO - WS-TOT-CARGO-VAL
068400     COMPUTE WS-TOT-DENOMINADOR =
068500             WS-TOT-CARGO-VAL + WS-TOT-CARGO-INV
068600
068700     IF WS-TOT-DENOMINADOR IS GREATER THAN ZERO
068800        COMPUTE WS-TOT-PCT-INVALIDO ROUNDED =
068900             (WS-TOT-CARGO-INV / WS-TOT-DENOMINADOR) * 100
069000     ELSE
069100        MOVE ZEROS TO WS-TOT-PCT-INVALIDO
069200     END-IF
069300
069400     MOVE 1 TO WS-IX
069500     PERFORM 5010-CALC-BALANCE-GRUPO-I
069600                          THRU 5010-CALC-BALANCE-GRUPO-F
069700                          UNTIL WS-IX > WS-TAB-CONTR-CANT.
069800
069900 5000-CALCULOS-FINALES-F. EXIT.
070000
070100
070200*--------------------------------------------------------------
070300 5010-CALC-BALANCE-GRUPO-I.
070400
070500     COMPUTE WS-TC-NET-BALANCE(WS-IX) =
070600          WS-TC-TOTAL-ARQUEO(WS-IX) - WS-TC-TOTAL-CARGO-VAL(WS-IX)
070700
070800     IF WS-TC-NET-BALANCE(WS-IX) IS LESS THAN ZERO
070900        COMPUTE WS-TC-ABS-BALANCE(WS-IX) =
071000                WS-TC-NET-BALANCE(WS-IX) * -1
071100     ELSE
071200        MOVE WS-TC-NET-BALANCE(WS-IX) TO WS-TC-ABS-BALANCE(WS-IX)
071300     END-IF
071400
071500     ADD 1 TO WS-IX.
071600
071700 5010-CALC-BALANCE-GRUPO-F. EXIT.
071800
071900
072000*--------------------------------------------------------------
072100*    ORDENAMIENTO POR BURBUJA DESCENDENTE (SALDO ABSOLUTO)
072200*--------------------------------------------------------------
072300 6000-ORDENAR-CONTRAIDOS-I.
072400
072500     SET WS-HUBO-CAMBIO-SI TO TRUE
072600     PERFORM 6010-PASADA-I THRU 6010-PASADA-F
072700                          UNTIL WS-HUBO-CAMBIO-NO.
072800
072900 6000-ORDENAR-CONTRAIDOS-F. EXIT.
073000
073100
073200*--------------------------------------------------------------
073300 6010-PASADA-I.
073400
073500     SET WS-HUBO-CAMBIO-NO TO TRUE
073600     MOVE 1 TO WS-IX
073700     PERFORM 6020-COMPARAR-I THRU 6020-COMPARAR-F
073800                          UNTIL WS-IX >= WS-TAB-CONTR-CANT.
073900
074000 6010-PASADA-F. EXIT.
074100
074200
074300*--------------------------------------------------------------
074400 6020-COMPARAR-I.
074500
074600     IF WS-TC-ABS-BALANCE(WS-IX)
074700           IS LESS THAN WS-TC-ABS-BALANCE(WS-IX + 1)
074800        PERFORM 6030-INTERCAMBIAR-I THRU 6030-INTERCAMBIAR-F
074900        SET WS-HUBO-CAMBIO-SI TO TRUE
075000     END-IF
075100
075200     ADD 1 TO WS-IX.
075300
075400 6020-COMPARAR-F. EXIT.
075500
075600
075700*--------------------------------------------------------------
075800 6030-INTERCAMBIAR-I.
075900
076000     MOVE WS-TAB-CONTR-ENT(WS-IX)     TO WS-TC-AUX
076100     MOVE WS-TAB-CONTR-ENT(WS-IX + 1) TO WS-TAB-CONTR-ENT(WS-IX)
076200     MOVE WS-TC-AUX                   TO WS-TAB-CONTR-ENT(WS-IX + 1).
076300
076400 6030-INTERCAMBIAR-F. EXIT.
076500
076600
076700*--------------------------------------------------------------
076800*    RULES-VALIDATOR
076900*--------------------------------------------------------------
077000 7000-VALIDAR-REGLAS-I.
077100
077200     MOVE 1 TO WS-IX
077300     PERFORM 7010-REGLA-CARGO-INVALIDO-I
077400                          THRU 7010-REGLA-CARGO-INVALIDO-F
077500                          UNTIL WS-IX > WS-TAB-OPER-CANT
077600
077700     MOVE 1 TO WS-IX
077800     PERFORM 7040-REGLA-BALANCE-I THRU 7040-REGLA-BALANCE-F
077900                          UNTIL WS-IX > WS-TAB-CONTR-CANT
078000
078100     PERFORM 7090-FIJAR-VALIDO-GLOBAL-I
078200                          THRU 7090-FIJAR-VALIDO-GLOBAL-F.
078300
078400 7000-VALIDAR-REGLAS-F. EXIT.
078500
078600
078700*--------------------------------------------------------------
078800*    RULES-VALIDATOR: INVALID_CARGO Y MP_WITHOUT_CANCELLATION
078900*--------------------------------------------------------------
079000 7010-REGLA-CARGO-INVALIDO-I.
079100
079200     IF WS-TO-ES-CARGO(WS-IX) IS EQUAL 'S' AND
079300        WS-TO-CARGO-VALIDO(WS-IX) IS EQUAL 'N'
079400        PERFORM 7020-AGREGAR-ISSUE-INVALIDO-I
079500                          THRU 7020-AGREGAR-ISSUE-INVALIDO-F
079600        PERFORM 7030-REGLA-SIN-CANCELACION-I
079700                          THRU 7030-REGLA-SIN-CANCELACION-F
079800     END-IF
079900
080000     ADD 1 TO WS-IX.
080100
080200 7010-REGLA-CARGO-INVALIDO-F. EXIT.
080300
080400
080500*--------------------------------------------------------------
080600 7020-AGREGAR-ISSUE-INVALIDO-I.
080700
080800     IF WS-TAB-ISS-CANT IS LESS THAN 5000
080900        ADD 1 TO WS-TAB-ISS-CANT
081000        ADD 1 TO WS-CANT-ISSUES
081100        MOVE 'INVALID_CARGO' TO WS-TI-TYPE(WS-TAB-ISS-CANT)
081200        MOVE WS-TO-NUM-OPERACION(WS-IX)
081300            TO WS-TI-OPERACION(WS-TAB-ISS-CANT)
081400        MOVE WS-TO-NUM-CONTRAIDO(WS-IX)
081500            TO WS-TI-CONTRAIDO(WS-TAB-ISS-CANT)
081600        MOVE WS-TO-IMPORTE(WS-IX)
081700            TO WS-TI-AMOUNT(WS-TAB-ISS-CANT)
081800        STRING 'OPERACION M;P CON ESTADO '''
081900                  DELIMITED BY SIZE
082000               WS-TO-ESTADO(WS-IX) DELIMITED BY SIZE
082100               ''' != 4 (INCOMPLETA/CANCELADA)'
082200                  DELIMITED BY SIZE
082300            INTO WS-TI-MESSAGE(WS-TAB-ISS-CANT)
082400     END-IF.
082500
082600 7020-AGREGAR-ISSUE-INVALIDO-F. EXIT.
082700
082800
082900*--------------------------------------------------------------
083000*    BUSCA UN CARGO HERMANO CON 'ANULA' EN LA DESCRIPCION
083100*--------------------------------------------------------------
083200 7030-REGLA-SIN-CANCELACION-I.
083300
083400     SET WS-SW-ENC-NO TO TRUE
083500     MOVE 1 TO WS-IX2
083600     PERFORM 7031-BUSCAR-HERMANO-I THRU 7031-BUSCAR-HERMANO-F
083700               UNTIL WS-IX2 > WS-TAB-OPER-CANT OR WS-SW-ENC-SI
083800
083900     IF WS-SW-ENC-NO
084000        PERFORM 7032-AGREGAR-ISSUE-SIN-CANCEL-I
084100                          THRU 7032-AGREGAR-ISSUE-SIN-CANCEL-F
084200     END-IF.
084300
084400 7030-REGLA-SIN-CANCELACION-F. EXIT.
084500
084600
084700*--------------------------------------------------------------
084800 7031-BUSCAR-HERMANO-I.
084900
085000     IF WS-IX2 IS NOT EQUAL WS-IX AND
085100        WS-TO-NUM-CONTRAIDO(WS-IX2)
085200              IS EQUAL WS-TO-NUM-CONTRAIDO(WS-IX) AND
085300        WS-TO-ES-CARGO(WS-IX2) IS EQUAL 'S' AND
085400        WS-TO-NUM-OPERACION(WS-IX2)
085500              IS NOT EQUAL WS-TO-NUM-OPERACION(WS-IX)
085600        MOVE WS-TO-DESCRIPCION(WS-IX2) TO WS-DESC-CHEQUEO
085700        INSPECT WS-DESC-CHEQUEO CONVERTING
085800                'abcdefghijklmnopqrstuvwxyz'
085900             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
086000        PERFORM 7035-BUSCAR-ANULA-I THRU 7035-BUSCAR-ANULA-F
086100     END-IF
086200
086300     ADD 1 TO WS-IX2.
086400
086500 7031-BUSCAR-HERMANO-F. EXIT.
086600
086700
086800*--------------------------------------------------------------
086900*    BUSQUEDA MANUAL DE LA SUBCADENA 'ANULA' EN WS-DESC-CHEQUEO
087000*--------------------------------------------------------------
087100 7035-BUSCAR-ANULA-I.
087200
087300     MOVE 1 TO WS-IK
087400     PERFORM 7036-COMPARAR-POSICION-I
087500                          THRU 7036-COMPARAR-POSICION-F
087600               UNTIL WS-IK > 56 OR WS-SW-ENC-SI.
087700
087800 7035-BUSCAR-ANULA-F. EXIT.
087900
088000
088100*--------------------------------------------------------------
088200 7036-COMPARAR-POSICION-I.
088300
088400     IF WS-DESC-CHEQUEO(WS-IK:5) IS EQUAL 'ANULA'
088500        SET WS-SW-ENC-SI TO TRUE
088600     END-IF
088700
088800     ADD 1 TO WS-IK.
088900
089000 7036-COMPARAR-POSICION-F. EXIT.
089100
089200
089300*--------------------------------------------------------------
089400 7032-AGREGAR-ISSUE-SIN-CANCEL-I.
089500
089600     IF WS-TAB-ISS-CANT IS LESS THAN 5000
089700        ADD 1 TO WS-TAB-ISS-CANT
089800        ADD 1 TO WS-CANT-ISSUES
089900        MOVE 'MP_WITHOUT_CANCELLATION'
090000            TO WS-TI-TYPE(WS-TAB-ISS-CANT)
090100        MOVE WS-TO-NUM-OPERACION(WS-IX)
090200            TO WS-TI-OPERACION(WS-TAB-ISS-CANT)
090300        MOVE WS-TO-NUM-CONTRAIDO(WS-IX)
090400            TO WS-TI-CONTRAIDO(WS-TAB-ISS-CANT)
090500        MOVE WS-TO-IMPORTE(WS-IX)
090600            TO WS-TI-AMOUNT(WS-TAB-ISS-CANT)
090700        MOVE 'CARGO INVALIDO SIN OTRA OPERACION DE CANCELACION'
090800            TO WS-TI-MESSAGE(WS-TAB-ISS-CANT)
090900     END-IF.
091000
091100 7032-AGREGAR-ISSUE-SIN-CANCEL-F. EXIT.
091200
091300
091400*--------------------------------------------------------------
091500*    RULES-VALIDATOR: POSITIVE_BALANCE / NEGATIVE_BALANCE
091600*--------------------------------------------------------------
091700 7040-REGLA-BALANCE-I.
091800
091900     IF WS-TC-ABS-BALANCE(WS-IX) IS GREATER THAN 0.01
092000        PERFORM 7042-AGREGAR-WARNING-I THRU 7042-AGREGAR-WARNING-F
092100     END-IF
092200
092300     ADD 1 TO WS-IX.
092400
092500 7040-REGLA-BALANCE-F. EXIT.
092600
092700
092800*--------------------------------------------------------------
092900 7042-AGREGAR-WARNING-I.
093000
093100     IF WS-TAB-WRN-CANT IS LESS THAN 800
093200        ADD 1 TO WS-TAB-WRN-CANT
093300        ADD 1 TO WS-CANT-WARNINGS
093400        MOVE WS-TC-NUM-CONTRAIDO(WS-IX)
093500            TO WS-TW-CONTRAIDO(WS-TAB-WRN-CANT)
093600        MOVE WS-TC-NET-BALANCE(WS-IX)
093700            TO WS-TW-AMOUNT(WS-TAB-WRN-CANT)
093800        IF WS-TC-NET-BALANCE(WS-IX) IS GREATER THAN ZERO
093900           MOVE 'POSITIVE_BALANCE' TO WS-TW-TYPE(WS-TAB-WRN-CANT)
094000           MOVE 'SALDO NETO POSITIVO EN EL CONTRAIDO'
094100               TO WS-TW-MESSAGE(WS-TAB-WRN-CANT)
094200        ELSE
094300           MOVE 'NEGATIVE_BALANCE' TO WS-TW-TYPE(WS-TAB-WRN-CANT)
094400           MOVE 'SALDO NETO NEGATIVO EN EL CONTRAIDO'
094500               TO WS-TW-MESSAGE(WS-TAB-WRN-CANT)
094600        END-IF
094700     END-IF.
094800
094900 7042-AGREGAR-WARNING-F. EXIT.
095000
095100
095200*--------------------------------------------------------------
095300 7090-FIJAR-VALIDO-GLOBAL-I.
095400
095500     IF WS-CANT-ISSUES IS EQUAL ZERO
095600        SET WS-ES-VALIDO     TO TRUE
095700     ELSE
095800        SET WS-CON-PROBLEMAS TO TRUE
095900     END-IF.
096000
096100 7090-FIJAR-VALIDO-GLOBAL-F. EXIT.
096200
096300
096400*--------------------------------------------------------------
096500*    REPORT-WRITER: LISTADO ANALISIS-CONTRAIDOS (80 COLUMNAS)
096600*--------------------------------------------------------------
096700 8000-IMPRIMIR-REPORTE-I.
096800
096900     OPEN OUTPUT SAL-REPORTE
097000     IF FS-REPORTE-OK
097100        PERFORM 8100-TITULO-I     THRU 8100-TITULO-F
097200        PERFORM 8200-RESUMEN-I    THRU 8200-RESUMEN-F
097300        PERFORM 8300-TOTALES-I    THRU 8300-TOTALES-F
097400        PERFORM 8400-VALIDACION-I THRU 8400-VALIDACION-F
097500        PERFORM 8500-ATENCION-I   THRU 8500-ATENCION-F
097600        PERFORM 8600-CIERRE-I     THRU 8600-CIERRE-F
097700        CLOSE SAL-REPORTE
097800     ELSE
097900        DISPLAY '* ERROR EN OPEN DEL REPORTE = ' FS-REPORTE
098000        MOVE 9999 TO RETURN-CODE
098100     END-IF.
098200
098300 8000-IMPRIMIR-REPORTE-F. EXIT.
098400
098500
098600*--------------------------------------------------------------
098700 8100-TITULO-I.
098800
098900     WRITE REG-REPORTE FROM IMP-LINEA-SEPARADOR
099000     MOVE SPACES TO IMP-LINEA-BUFFER
099100     MOVE 'ANALISIS DE CONTRAIDOS' TO IMP-LINEA-BUFFER(29:23)
099200     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
099300     WRITE REG-REPORTE FROM IMP-LINEA-SEPARADOR.
099400
099500 8100-TITULO-F. EXIT.
099600
099700
099800*--------------------------------------------------------------
099900 8200-RESUMEN-I.
100000
100100     MOVE SPACES TO IMP-LINEA-BUFFER
100200     MOVE 'RESUMEN' TO IMP-LINEA-BUFFER(1:7)
100300     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
100400
100500     MOVE WS-CANT-LEIDOS TO WS-CANT-EDIT
100600     MOVE 'TOTAL DE OPERACIONES' TO IMP-EV-ETIQUETA
100700     MOVE WS-CANT-EDIT           TO IMP-EV-VALOR
100800     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
100900
101000     MOVE WS-CANT-ARQUEO TO WS-CANT-EDIT
101100     MOVE 'OPERACIONES AINP (ARQUEO)' TO IMP-EV-ETIQUETA
101200     MOVE WS-CANT-EDIT               TO IMP-EV-VALOR
101300     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
101400
101500     MOVE WS-CANT-CARGO TO WS-CANT-EDIT
101600     MOVE 'OPERACIONES M;P (CARGO)' TO IMP-EV-ETIQUETA
101700     MOVE WS-CANT-EDIT             TO IMP-EV-VALOR
101800     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
101900
102000     MOVE WS-CANT-CARGO-VAL TO WS-CANT-EDIT
102100     MOVE '  CARGO VALIDO (ESTADO=4)' TO IMP-EV-ETIQUETA
102200     MOVE WS-CANT-EDIT                TO IMP-EV-VALOR
102300     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
102400
102500     MOVE WS-CANT-CARGO-INV TO WS-CANT-EDIT
102600     MOVE '  CARGO INVALIDO' TO IMP-EV-ETIQUETA
102700     MOVE WS-CANT-EDIT       TO IMP-EV-VALOR
102800     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
102900
103000     MOVE WS-TAB-CONTR-CANT TO WS-CANT-EDIT
103100     MOVE 'CONTRAIDOS DISTINTOS' TO IMP-EV-ETIQUETA
103200     MOVE WS-CANT-EDIT           TO IMP-EV-VALOR
103300     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
103400
103500     MOVE SPACES TO IMP-LINEA-BUFFER
103600     IF WS-FECHA-FUE-FIJADA
103700        STRING 'RANGO DE FECHAS   : ' DELIMITED BY SIZE
103800               WS-FECHA-MIN           DELIMITED BY SIZE
103900               ' A '                  DELIMITED BY SIZE
104000               WS-FECHA-MAX           DELIMITED BY SIZE
104100            INTO IMP-LINEA-BUFFER
104200     ELSE
104300        MOVE 'RANGO DE FECHAS   : NINGUNA FECHA VALIDA'
104400            TO IMP-LINEA-BUFFER
104500     END-IF
104600     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER.
104700
104800 8200-RESUMEN-F. EXIT.
104900
105000
105100*--------------------------------------------------------------
105200 8300-TOTALES-I.
105300
105400     MOVE SPACES TO IMP-LINEA-BUFFER
105500     MOVE 'TOTALES' TO IMP-LINEA-BUFFER(1:7)
105600     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
105700
105800     MOVE WS-TOT-ARQUEO   TO WS-IMPORTE-EDIT
105900     MOVE 'TOTAL AINP (ARQUEO)' TO IMP-EV-ETIQUETA
106000     MOVE WS-IMPORTE-EDIT       TO IMP-EV-VALOR
106100     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
106200
106300     COMPUTE WS-IMPORTE-NEGATIVO = WS-TOT-CARGO-VAL * -1
106400     MOVE WS-IMPORTE-NEGATIVO TO WS-IMPORTE-EDIT
106500     MOVE 'TOTAL M;P VALIDO' TO IMP-EV-ETIQUETA
106600     MOVE WS-IMPORTE-EDIT   TO IMP-EV-VALOR
106700     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
106800
106900     MOVE WS-TOT-CARGO-INV TO WS-IMPORTE-EDIT
107000     MOVE 'TOTAL M;P INVALIDO' TO IMP-EV-ETIQUETA
107100     MOVE WS-IMPORTE-EDIT      TO IMP-EV-VALOR
107200     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
107300
107400     MOVE WS-TOT-NET-BALANCE TO WS-IMPORTE-EDIT
107500     MOVE 'SALDO NETO' TO IMP-EV-ETIQUETA
107600     MOVE WS-IMPORTE-EDIT TO IMP-EV-VALOR
107700     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
107800
107900     MOVE WS-TOT-PCT-INVALIDO TO WS-PCT-EDIT
108000     MOVE 'PORCENTAJE M;P INVALIDO' TO IMP-EV-ETIQUETA
108100     MOVE WS-PCT-EDIT               TO IMP-EV-VALOR
108200     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER.
108300
108400 8300-TOTALES-F. EXIT.
108500
108600
108700*--------------------------------------------------------------
108800 8400-VALIDACION-I.
108900
109000     MOVE SPACES TO IMP-LINEA-BUFFER
109100     MOVE 'VALIDACION' TO IMP-LINEA-BUFFER(1:10)
109200     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
109300
109400     MOVE SPACES TO IMP-LINEA-BUFFER
109500     IF WS-ES-VALIDO
109600        MOVE 'ESTADO GENERAL    : VALIDO' TO IMP-LINEA-BUFFER
109700     ELSE
109800        MOVE 'ESTADO GENERAL    : CON PROBLEMAS'
109900            TO IMP-LINEA-BUFFER
110000     END-IF
110100     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
110200
110300     MOVE WS-CANT-ISSUES TO WS-CANT-EDIT
110400     MOVE 'CANTIDAD DE INCIDENCIAS' TO IMP-EV-ETIQUETA
110500     MOVE WS-CANT-EDIT              TO IMP-EV-VALOR
110600     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
110700
110800     MOVE WS-CANT-WARNINGS TO WS-CANT-EDIT
110900     MOVE 'CANTIDAD DE AVISOS' TO IMP-EV-ETIQUETA
111000     MOVE WS-CANT-EDIT         TO IMP-EV-VALOR
111100     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
111200
111300     MOVE WS-CANT-ISSUES TO WS-LIMITE
111400     IF WS-LIMITE IS GREATER THAN 5
111500        MOVE 5 TO WS-LIMITE
111600     END-IF
111700     MOVE 1 TO WS-IX
111800     PERFORM 8410-LISTAR-ISSUE-I THRU 8410-LISTAR-ISSUE-F
111900                          UNTIL WS-IX IS GREATER THAN WS-LIMITE
112000
112100     MOVE WS-CANT-WARNINGS TO WS-LIMITE
112200     IF WS-LIMITE IS GREATER THAN 5
112300        MOVE 5 TO WS-LIMITE
112400     END-IF
112500     MOVE 1 TO WS-IX
112600     PERFORM 8420-LISTAR-WARNING-I THRU 8420-LISTAR-WARNING-F
112700                          UNTIL WS-IX IS GREATER THAN WS-LIMITE.
112800
112900 8400-VALIDACION-F. EXIT.
113000
113100
113200*--------------------------------------------------------------
113300 8410-LISTAR-ISSUE-I.
113400
113500     MOVE WS-TI-OPERACION(WS-IX) TO WS-OPER-EDIT
113600     MOVE WS-TI-AMOUNT(WS-IX)    TO WS-IMPORTE-EDIT
113700     MOVE SPACES TO IMP-LINEA-BUFFER
113800     STRING '  OP ' DELIMITED BY SIZE
113900            WS-OPER-EDIT DELIMITED BY SIZE
114000            '  IMPORTE ' DELIMITED BY SIZE
114100            WS-IMPORTE-EDIT DELIMITED BY SIZE
114200            ' - ' DELIMITED BY SIZE
114300            WS-TI-MESSAGE(WS-IX)(1:30) DELIMITED BY SIZE
114400         INTO IMP-LINEA-BUFFER
114500     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
114600
114700     ADD 1 TO WS-IX.
114800
114900 8410-LISTAR-ISSUE-F. EXIT.
115000
115100
115200*--------------------------------------------------------------
115300 8420-LISTAR-WARNING-I.
115400
115500     MOVE WS-TW-AMOUNT(WS-IX) TO WS-IMPORTE-EDIT
115600     MOVE SPACES TO IMP-LINEA-BUFFER
115700     STRING '  CONTR ' DELIMITED BY SIZE
115800            WS-TW-CONTRAIDO(WS-IX) DELIMITED BY SIZE
115900            ' SALDO ' DELIMITED BY SIZE
116000            WS-IMPORTE-EDIT DELIMITED BY SIZE
116100            ' - ' DELIMITED BY SIZE
116200            WS-TW-MESSAGE(WS-IX)(1:30) DELIMITED BY SIZE
116300         INTO IMP-LINEA-BUFFER
116400     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
116500
116600     ADD 1 TO WS-IX.
116700
116800 8420-LISTAR-WARNING-F. EXIT.
116900
117000
117100*--------------------------------------------------------------
117200*    CONTRAIDOS QUE REQUIEREN ATENCION (PRIMEROS 10, EN ORDEN)
117300*--------------------------------------------------------------
117400 8500-ATENCION-I.
117500
117600     MOVE SPACES TO IMP-LINEA-BUFFER
117700     MOVE 'CONTRAIDOS QUE REQUIEREN ATENCION'
117800         TO IMP-LINEA-BUFFER(1:33)
117900     WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
118000
118100     MOVE 1 TO WS-IX
118200     MOVE 0 TO WS-CANT-ATENC-IMPR
118300     PERFORM 8510-ATENCION-UNO-I THRU 8510-ATENCION-UNO-F
118400               UNTIL WS-IX IS GREATER THAN WS-TAB-CONTR-CANT
118500                  OR WS-CANT-ATENC-IMPR IS GREATER THAN
118600                                                  OR EQUAL TO 10.
118700
118800 8500-ATENCION-F. EXIT.
118900
119000
119100*--------------------------------------------------------------
119200 8510-ATENCION-UNO-I.
119300
119400     IF WS-TC-NEEDS-ATTN(WS-IX) IS EQUAL 'Y'
119500        MOVE WS-TC-OP-COUNT(WS-IX) TO WS-CANT-EDIT
119600        MOVE WS-TC-NET-BALANCE(WS-IX) TO WS-IMPORTE-EDIT
119700        MOVE SPACES              TO IMP-LINEA-BUFFER
119800        MOVE WS-TC-NUM-CONTRAIDO(WS-IX) TO IMP-AT-CONTRAIDO
119900        MOVE WS-IMPORTE-EDIT            TO IMP-AT-BALANCE
120000        MOVE WS-CANT-EDIT               TO IMP-AT-OPERACIONES
120100        MOVE 'CON OPERACIONES INVALIDAS'  TO IMP-AT-MARCA
120200        WRITE REG-REPORTE FROM IMP-LINEA-BUFFER
120300        ADD 1 TO WS-CANT-ATENC-IMPR
120400     END-IF
120500
120600     ADD 1 TO WS-IX.
120700
120800 8510-ATENCION-UNO-F. EXIT.
120900
121000
121100*--------------------------------------------------------------
121200 8600-CIERRE-I.
121300
121400     WRITE REG-REPORTE FROM IMP-LINEA-SEPARADOR.
121500
121600 8600-CIERRE-F. EXIT.
121700
121800
121900*--------------------------------------------------------------
122000*    ANALYSIS-EXPORTER
122100*--------------------------------------------------------------
122200 9000-EXPORTAR-ANALISIS-I.
122300
122400     OPEN OUTPUT SAL-RESUMEN
122500     OPEN OUTPUT SAL-ISSUES
122600
122700     IF FS-RESUMEN-OK AND FS-ISSUES-OK
122800        PERFORM 9010-EXPORTAR-RESUMENES-I
122900                          THRU 9010-EXPORTAR-RESUMENES-F
123000        PERFORM 9020-EXPORTAR-ISSUES-I
123100                          THRU 9020-EXPORTAR-ISSUES-F
123200     ELSE
123300        DISPLAY '* ERROR EN OPEN DE SALIDAS DE ANALISIS'
123400        MOVE 9999 TO RETURN-CODE
123500     END-IF
123600
123700     CLOSE SAL-RESUMEN
123800     CLOSE SAL-ISSUES.
123900
124000 9000-EXPORTAR-ANALISIS-F. EXIT.
124100
124200
124300*--------------------------------------------------------------
124400 9010-EXPORTAR-RESUMENES-I.
124500
124600     MOVE 1 TO WS-IX
124700     PERFORM 9011-EXPORTAR-UN-RESUMEN-I
124800                          THRU 9011-EXPORTAR-UN-RESUMEN-F
124900               UNTIL WS-IX IS GREATER THAN WS-TAB-CONTR-CANT.
125000
125100 9010-EXPORTAR-RESUMENES-F. EXIT.
125200
125300
125400*--------------------------------------------------------------
125500 9011-EXPORTAR-UN-RESUMEN-I.
125600
125700     MOVE WS-TC-NUM-CONTRAIDO(WS-IX)   TO CS-NUM-CONTRAIDO
125800     MOVE WS-TC-TOTAL-ARQUEO(WS-IX)    TO CS-TOTAL-ARQUEO
125900     MOVE WS-TC-TOTAL-CARGO-VAL(WS-IX) TO CS-TOTAL-CARGO-VAL
126000     MOVE WS-TC-TOTAL-CARGO-INV(WS-IX) TO CS-TOTAL-CARGO-INV
126100     MOVE WS-TC-NET-BALANCE(WS-IX)     TO CS-NET-BALANCE
126200     MOVE WS-TC-OP-COUNT(WS-IX)        TO CS-OP-COUNT
126300     MOVE WS-TC-NEEDS-ATTN(WS-IX)      TO CS-NEEDS-ATTENTION
126400     WRITE REG-RESUMEN FROM WS-REG-CTR-SUM
126500
126600     ADD 1 TO WS-IX.
126700
126800 9011-EXPORTAR-UN-RESUMEN-F. EXIT.
126900
127000
127100*--------------------------------------------------------------
127200 9020-EXPORTAR-ISSUES-I.
127300
127400     MOVE 1 TO WS-IX
127500     PERFORM 9021-EXPORTAR-UN-ISSUE-I
127600                          THRU 9021-EXPORTAR-UN-ISSUE-F
127700               UNTIL WS-IX IS GREATER THAN WS-TAB-ISS-CANT
127800
127900     MOVE 1 TO WS-IX
128000     PERFORM 9022-EXPORTAR-UN-WARNING-I
128100                          THRU 9022-EXPORTAR-UN-WARNING-F
128200               UNTIL WS-IX IS GREATER THAN WS-TAB-WRN-CANT.
128300
128400 9020-EXPORTAR-ISSUES-F. EXIT.
128500
128600
128700*--------------------------------------------------------------
128800 9021-EXPORTAR-UN-ISSUE-I.
128900
129000     MOVE WS-TI-TYPE(WS-IX)      TO IS-TYPE
129100     MOVE 'CRITICAL'             TO IS-SEVERITY
129200     MOVE WS-TI-OPERACION(WS-IX) TO IS-OPERACION
129300     MOVE WS-TI-CONTRAIDO(WS-IX) TO IS-CONTRAIDO
129400     MOVE WS-TI-AMOUNT(WS-IX)    TO IS-AMOUNT
129500     MOVE WS-TI-MESSAGE(WS-IX)   TO IS-MESSAGE
129600     WRITE REG-ISSUES FROM WS-REG-CTR-ISS
129700
129800     ADD 1 TO WS-IX.
129900
130000 9021-EXPORTAR-UN-ISSUE-F. EXIT.
130100
130200
130300*--------------------------------------------------------------
130400 9022-EXPORTAR-UN-WARNING-I.
130500
130600     MOVE WS-TW-TYPE(WS-IX)      TO IS-TYPE
130700     MOVE 'WARNING'              TO IS-SEVERITY
130800     MOVE ZEROS                  TO IS-OPERACION
130900     MOVE WS-TW-CONTRAIDO(WS-IX) TO IS-CONTRAIDO
131000     MOVE WS-TW-AMOUNT(WS-IX)    TO IS-AMOUNT
131100     MOVE WS-TW-MESSAGE(WS-IX)   TO IS-MESSAGE
131200     WRITE REG-ISSUES FROM WS-REG-CTR-ISS
131300
131400     ADD 1 TO WS-IX.
131500
131600 9022-EXPORTAR-UN-WARNING-F. EXIT.
131700
131800
131900*--------------------------------------------------------------
132000*    CIERRE DEL JOB Y TOTALES DE CONSOLA
132100*--------------------------------------------------------------
132200 9999-FINAL-I.
132300
132400     DISPLAY '=============================================='
132500     IF WS-ARCHIVO-NO-VALIDO
132600        DISPLAY '* ANALISIS DE CONTRAIDOS RECHAZADO: '
132700                WS-MENSAJE-ERROR
132800        IF RETURN-CODE IS NOT EQUAL 9999
132900           MOVE 8 TO RETURN-CODE
133000        END-IF
133100     ELSE
133200        MOVE WS-CANT-LEIDOS TO WS-CANT-EDIT
133300        DISPLAY 'TOTAL OPERACIONES LEIDAS   : ' WS-CANT-EDIT
133400        MOVE WS-TAB-CONTR-CANT TO WS-CANT-EDIT
133500        DISPLAY 'TOTAL CONTRAIDOS ANALIZADOS: ' WS-CANT-EDIT
133600        MOVE WS-CANT-ISSUES TO WS-CANT-EDIT
133700        DISPLAY 'TOTAL INCIDENCIAS CRITICAS : ' WS-CANT-EDIT
133800        MOVE WS-CANT-WARNINGS TO WS-CANT-EDIT
133900        DISPLAY 'TOTAL AVISOS DE SALDO      : ' WS-CANT-EDIT
134000        IF WS-CON-PROBLEMAS AND RETURN-CODE IS EQUAL ZERO
134100           MOVE 4 TO RETURN-CODE
134200        END-IF
134300     END-IF
134400     DISPLAY '=============================================='.
134500
134600 9999-FINAL-F. EXIT.
