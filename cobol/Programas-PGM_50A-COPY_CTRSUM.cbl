000100*////////////////// (CONTRAIDOS) //////////////////////////////
000200**************************************
000300*     LAYOUT RESUMEN POR CONTRAIDO   *
000400*     LARGO REGISTRO = 84 BYTES      *
000500**************************************
000600 01  WS-REG-CTR-SUM.
000700*     POSICION RELATIVA (01:12) NUMERO DE CONTRAIDO (CLAVE)
000800     03  CS-NUM-CONTRAIDO    PIC X(12)     VALUE SPACES.
000900*     POSICION RELATIVA (13:14) TOTAL DE ARQUEOS (AINP)
001000     03  CS-TOTAL-ARQUEO     PIC S9(11)V99
001100         SIGN LEADING SEPARATE CHARACTER VALUE ZEROS.
001200*     POSICION RELATIVA (27:14) TOTAL DE CARGOS VALIDOS
001300     03  CS-TOTAL-CARGO-VAL  PIC S9(11)V99
001400         SIGN LEADING SEPARATE CHARACTER VALUE ZEROS.
001500*     POSICION RELATIVA (41:14) TOTAL DE CARGOS INVALIDOS
001600     03  CS-TOTAL-CARGO-INV  PIC S9(11)V99
001700         SIGN LEADING SEPARATE CHARACTER VALUE ZEROS.
001800*     POSICION RELATIVA (55:14) SALDO NETO = ARQUEO - CARGO VAL.
001900     03  CS-NET-BALANCE      PIC S9(11)V99
002000         SIGN LEADING SEPARATE CHARACTER VALUE ZEROS.
002100*     POSICION RELATIVA (69:05) CANTIDAD DE OPERACIONES DEL GRUPO
002200     03  CS-OP-COUNT         PIC 9(05)     VALUE ZEROS.
002300*     POSICION RELATIVA (74:01) MARCA REQUIERE ATENCION  Y/N
002400     03  CS-NEEDS-ATTENTION  PIC X(01)     VALUE 'N'.
002500*     POSICION RELATIVA (75:10) RESERVADO USO FUTURO
002600     03  FILLER              PIC X(10)     VALUE SPACES.
